000100*
000200* File Description For Attendance Transaction File
000300*
000400* 22/11/25 vbc - Created.
000500*
000600 fd  AT-Attendance-File
000700     label records are standard.
000800     copy "wsatatt.cob".
000900*
