000100*******************************************
000200*                                          *
000300*  Record Definition For The Attendance   *
000400*     Daily Summary File (Output)         *
000500*******************************************
000600*
000700* 24/11/25 vbc - Created.
000800* 01/12/25 vbc - Hours fields widened to s9(5)v99 - a quarter's
000900*                worth of hours overflowed the original s9(3)v99.
000910* 10/08/26 vbc - Hours fields re-keyed to COMP-3, same as every
000920*                other quantity field of this shape in Payroll.
001000*
001100 01  DAILY-SUMMARY-RECORD.
001200     03  DS-DATE                pic 9(8).
001300     03  DS-FLAGS.
001400         05  DS-IS-WORKING-DAY      pic x.
001500         05  DS-IS-HOLIDAY          pic x.
001600         05  DS-IS-WEEKEND          pic x.
001700     03  DS-TOTAL-HOURS         pic s9(5)v9(2) comp-3.
001800     03  DS-OVERTIME-HOURS      pic s9(5)v9(2) comp-3.
001900     03  DS-HOLIDAY-NAME        pic x(50).
002000     03  filler                 pic x(10).
002100*
