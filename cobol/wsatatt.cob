000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance       *
000400*           File                          *
000500*     Key is Att-Emp-No + Att-Timestamp   *
000600*******************************************
000700*
000800* 22/11/25 vbc - Created.
000900* 30/11/25 vbc - Att-Duration-Minutes made signed, punch-in rows
001000*                carry zero, not spaces - simplifies AA320 test.
001100* 03/12/25 vbc - Added Att-Holiday-Name, always spaces until a
001200*                holiday calendar source is hooked up (AT010).
001210* 10/08/26 vbc - Ticket AT-125 - dropped the Att-Action 88-levels;
001220*                this field is only ever moved in and out once the
001230*                punch has already been validated, never tested -
001240*                the condition names atmark actually tests live on
001250*                Prq-Action (wsatpunc.cob) and Atd-Action (wsatdtb.cob).
001300*
001400 01  ATTENDANCE-RECORD.
001500     03  ATT-ID                pic 9(9).
001600     03  ATT-EMP-ID            pic 9(9).
001700     03  ATT-TIMESTAMP.
001800         05  ATT-TIMESTAMP-DATE    pic 9(8).
001900         05  ATT-TIMESTAMP-TIME    pic 9(6).
002000     03  ATT-DATE              pic 9(8).
002100     03  ATT-TIME              pic 9(6).
002200     03  ATT-ACTION            pic x(9).
002900     03  ATT-DURATION-MINUTES  pic s9(7).
003000     03  ATT-FLAGS.
003100         05  ATT-IS-WORKING-DAY    pic x.
003200         05  ATT-IS-HOLIDAY        pic x.
003300         05  ATT-IS-WEEKEND        pic x.
003400         05  ATT-IS-OVERTIME       pic x.
003500     03  ATT-HOLIDAY-NAME       pic x(50).
003600     03  ATT-REMARKS            pic x(500).
003700     03  filler                 pic x(8).
003800*
