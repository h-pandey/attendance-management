000100*******************************************
000200*                                          *
000300* Standard Environment Division Furniture *
000400*    Copied into every AT (Attendance)    *
000500*    module - keeps SOURCE/OBJECT and     *
000600*    SPECIAL-NAMES the same shop-wide.    *
000700*******************************************
000800* 21/11/25 vbc - Created for AT module from the PY copy of same.
000900* 05/12/25 vbc - Added UPSI-0 test-run switch for atmark/atsumm.
001000*
001100 configuration           section.
001200*-----------------------------
001300 source-computer.        IBM-4341.
001400 object-computer.        IBM-4341.
001500 special-names.
001600     C01                 is TOP-OF-FORM
001700     class ALPHA-UPPER   is "A" thru "Z"
001800     UPSI-0 ON STATUS    is AT-TEST-RUN
001900     UPSI-0 OFF STATUS   is AT-PRODUCTION-RUN.
002000*
