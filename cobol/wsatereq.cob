000100*******************************************
000200*                                          *
000300*  Record Definition For Employee         *
000400*    Registration Request File            *
000500*******************************************
000600* One record per new-employee request fed to at000 for a run.
000700*
000800* 26/11/25 vbc - Created.
000900*
001000 01  EMP-REQUEST-RECORD.
001100     03  ERQ-NAME               pic x(100).
001200     03  ERQ-EMAIL              pic x(100).
001300     03  ERQ-DEPARTMENT         pic x(50).
001400     03  filler                 pic x(10).
001500*
