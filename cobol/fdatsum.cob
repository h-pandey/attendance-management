000100*
000200* File Descriptions For Daily & Period Summary Output Files
000300*
000400* 24/11/25 vbc - Created.
000500*
000600 fd  AT-Daily-Summary-File
000700     label records are standard.
000800     copy "wsatsum.cob".
000900*
001000 fd  AT-Period-Summary-File
001100     label records are standard.
001200     copy "wsatpsum.cob".
001300*
