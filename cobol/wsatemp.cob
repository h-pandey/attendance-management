000100*******************************************
000200*                                          *
000300*  Record Definition For Employee         *
000400*           File                          *
000500*     Uses Emp-ID as key                  *
000600*******************************************
000700*  File size 350 bytes.
000800*
000900* 21/11/25 vbc - Created.
001000* 02/12/25 vbc - Emp-Department added, defaults to GENERAL.
001100* 09/12/25 vbc - Widened Emp-Email to x(100), as wide as Emp-Name.
001200* 10/08/26 vbc - Ticket AT-124 - brought up to the same master-file
001300*                shape as Payroll's own Emp record: status byte,
001400*                search name, and the housekeeping dates/codes HR
001500*                keep asking for.  None of these are fed by the
001600*                Registration or Attendance flows yet - reserved,
001700*                spaces/zero until something populates them.
001800*
001900* Emp-ID kept DISPLAY, not COMP, same as Payroll keeps Emp-No
002000* DISPLAY - a key field gets looked up and printed far more than
002100* it gets added to, so packing it buys nothing.
002200*
002300 01  EMPLOYEE-RECORD.
002400     03  EMP-ID                pic 9(9).
002500     03  EMP-STATUS            pic x       value "A".
002600*    A = Active, T = Terminated, L = On leave, D = Deleted.
002700         88  EMP-STATUS-ACTIVE         value "A".
002800         88  EMP-STATUS-TERMINATED     value "T".
002900         88  EMP-STATUS-ON-LEAVE       value "L".
003000         88  EMP-STATUS-DELETED        value "D".
003100     03  EMP-SEX               pic x       value space.
003110*    M, F - not collected by Employee Registration yet.
003200     03  EMP-NAME              pic x(100).
003300     03  EMP-SEARCH-NAME       pic x(32)   value spaces.
003400*    Built from Emp-Name for name-lookup reports - no search
003500*    routine in this release populates it yet.
003600     03  EMP-EMAIL             pic x(100).
003700     03  EMP-DEPARTMENT        pic x(50).
003800     03  EMP-HIRE-DATE         pic 9(8)    comp value zero.
003900*    ccyymmdd - reserved for an HR feed, not set by Employee
004000*    Registration, which has no hire-date field to carry.
004100     03  EMP-BADGE-NO          pic 9(6)    comp value zero.
004200*    Site door-access fob number - reserved, no badge feed
004300*    wired in yet.
004400     03  EMP-LAST-REVIEW-DATE  pic 9(8)    comp value zero.
004500*    ccyymmdd - reserved for an HR performance-review feed.
004600     03  EMP-NOTES             pic x(30)   value spaces.
004700     03  filler                pic x(15)   value spaces.
004800*
