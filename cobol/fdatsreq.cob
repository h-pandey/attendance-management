000100*
000200* File Description For Summary Request File
000300*
000400* 24/11/25 vbc - Created.
000500*
000600 fd  AT-Summ-Request-File
000700     label records are standard.
000800     copy "wsatsreq.cob".
000900*
