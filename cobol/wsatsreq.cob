000100*******************************************
000200*                                          *
000300*  Record Definition For Summary Request  *
000400*           File                          *
000500*******************************************
000600* One record per Duration Summary request fed to atsumm for a run.
000700* From/to dates of zero mean "not supplied" - AA100 applies the
000800* trailing-7-days default.
000900*
001000* 24/11/25 vbc - Created.
001100*
001200 01  SUMM-REQUEST-RECORD.
001300     03  SRQ-EMP-ID             pic 9(9).
001400     03  SRQ-FROM-DATE          pic 9(8).
001500     03  SRQ-TO-DATE            pic 9(8).
001600     03  filler                 pic x(10).
001700*
