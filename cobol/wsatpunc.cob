000100*******************************************
000200*                                          *
000300*  Record Definition For Punch Request    *
000400*           File                          *
000500*******************************************
000600* One record per punch fed to atmark for a run.  Timestamp is the
000700* punch's own "now" - supplied by the feed, not read off a clock,
000800* so a batch run can be re-played for test purposes.
000900*
001000* 23/11/25 vbc - Created.
001100* 10/08/26 vbc - Ticket AT-125 - added 88-levels for the two legal
001110*                actions, so atmark tests the condition name instead
001120*                of a scattered literal compare.
001130*
001200 01  PUNCH-REQUEST-RECORD.
001300     03  PRQ-EMP-ID             pic 9(9).
001400     03  PRQ-ACTION             pic x(9).
001410         88  PRQ-ACTION-PUNCH-IN    value "PUNCH_IN ".
001420         88  PRQ-ACTION-PUNCH-OUT   value "PUNCH_OUT".
001500     03  PRQ-TIMESTAMP-DATE     pic 9(8).
001600     03  PRQ-TIMESTAMP-TIME     pic 9(6).
001700     03  PRQ-REMARKS            pic x(500).
001800     03  filler                 pic x(8).
001900*
