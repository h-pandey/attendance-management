000100*
000200* File Control Entry For The Attendance Summary Print File
000300*
000400* 24/11/25 vbc - Created, 132 print positions as per PY landscape
000500*                reports.
000600*
000700     select  Print-File             assign to "ATPRINT"
000800             organization  is sequential
000900             access mode   is sequential
001000             file status   is AT-Prn-Status.
001100*
