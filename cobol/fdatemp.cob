000100*
000200* File Description For Employee Master
000300*
000400* 21/11/25 vbc - Created.
000500* 10/08/26 vbc - Ticket AT-124 - record widened to the master-file
000600*                shape below, record contains chgd 261 -> 350.
000700*
000800 fd  AT-Employee-File
000900     label records are standard
001000     record contains 350 characters.
001100     copy "wsatemp.cob".
001200*
