000100****************************************************************
000200*                                                               *
000300*                Attendance    Day Hours Calculation             *
000400*        Called module - pairs a day's punches and totals      *
000500*             worked hours and overtime hours                  *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.          atdyhrs.
001300**
001400*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
001500*    Installation.    Applewood Computers - Attendance Module.
001600*    Date-Written.    05/12/1988.
001700*    Date-Compiled.
001800*    Security.        Copyright (C) 1988-2026 & later, V B Coen.
001900*                      Distributed under the GNU General Public
002000*                      License.  See the file COPYING for details.
002100**
002200*    Remarks.         Day Hours Calculation.  Called with one
002300*                      day's punches already loaded in order,
002400*                      walks the Punch-In/Punch-Out pairs and
002500*                      returns the day's total hours and the
002600*                      subset of those hours flagged overtime.
002700**
002800*    Version.         See Prog-Name in WS.
002900**
003000*    Called modules.  None.
003100*    Called by.       atsumm.
003200*    Files used.      None - works entirely off Linkage data.
003300**
003400*    Error messages used.  None - bad linkage data is the
003500*                      caller's responsibility to avoid.
003600**
003700* Changes:
003800* 05/12/1988 vbc  1.00 Created as a called module so the pairing
003900*                      rule lives in one place for atsumm and any
004000*                      later report that needs the same totals.
004100* 11/07/1992 vbc  1.01 Rounding moved to a single COMPUTE ROUNDED
004200*                      per interval instead of rounding the day
004300*                      total - half a minute either way on a busy
004400*                      day was enough to mis-state the total.
004500* 17/01/1999 vbc  1.02 Y2K - no date arithmetic in this module,
004600*                      reviewed and passed without change.
004700* 02/12/25   vbc  1.03 Ticket AT-118 - split out of atsumm so the
004800*                      pairing rule could be tested on its own.
004810* 10/08/26   vbc  1.04 Ticket AT-122 - Pair/Total/Overtime hours
004820*                      re-keyed to COMP-3, matching the Payroll
004830*                      side's own packed-decimal habit for every
004840*                      quantity field of this shape.  Trace-only
004850*                      digit-split redefine replaced by an
004860*                      unsigned view used in a genuine negative-
004870*                      interval guard (caller's punch data would
004880*                      have to be corrupt for this to fire).
004881* 10/08/26   vbc  1.05 Ticket AT-123 - Linkage data re-keyed from
004882*                      LK- to WS-, the shop never having used an
004883*                      LK- prefix anywhere (see wscall.cob) - the
004884*                      parameters are Working Storage to the caller
004885*                      and stay Working Storage in name here too.
004900*
005000****************************************************************
005100* Copyright Notice.
005200****************
005300*
005400* This notice supersedes all prior copyright notices.
005500*
005600* These files and programs are part of the Applewood Computers
005700* Accounting System and is Copyright (c) Vincent B Coen,
005800* 1976-2026 and later.
005900*
006000* This program is free software; you can redistribute it and/or
006100* modify it under the terms of the GNU General Public License as
006200* published by the Free Software Foundation; version 3 and later
006300* as revised for personal usage only and that includes use within
006400* a business but without repackaging or for Resale in any way.
006500*
006600* ACAS is distributed in the hope that it will be useful, but
006700* WITHOUT ANY WARRANTY; without even the implied warranty of
006800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
006900* GNU General Public License for more details.
007000*
007100* You should have received a copy of the GNU General Public
007200* License along with ACAS; see the file COPYING.  If not, write
007300* to the Free Software Foundation, 59 Temple Place, Suite 330,
007400* Boston, MA 02111-1307 USA.
007500*
007600****************************************************************
007700*
007800 environment             division.
007900*================================
008000*
008100 copy "envdiv.cob".
008200*
008300 data                    division.
008400*================================
008500*
008600 working-storage section.
008700*-----------------------
008800 77  prog-name               pic x(17) value "ATDYHRS (1.05)".
008900*
009000* Held punch-in time while the pairing walk is in progress, and
009100* the entry index - same HH/MM/SS breakdown habit as atmark uses
009200* for its own elapsed-minutes work.
009300*
009400 01  WS-Work-Fields.
009500     03  WS-Punchin-Held-Flag    pic x       value "N".
009600         88  WS-Punchin-Held             value "Y".
009700     03  WS-Held-Time            pic 9(6)    value zero.
009800     03  WS-Pair-Minutes         binary-long         value zero.
009900     03  WS-Pair-Hours           pic s9(5)v9(2) comp-3
009910                                              value zero.
009920*
009930* Unsigned view of the same packed bytes, for the negative-
009940* interval guard below - an out-of-order punch pair should never
009950* reach here, but if one does we want the magnitude on the
009960* console, not a sign we then have to explain.
009970*
009980     03  WS-Pair-Hours-Abs redefines WS-Pair-Hours
009990                                  pic 9(5)v9(2)  comp-3.
010000     03  WS-Entry-Ix             binary-short unsigned value zero.
010010     03  filler                  pic x(4)    value spaces.
010100*
010200 01  WS-Time-Parts.
010300     03  WS-Time-6               pic 9(6)    value zero.
010400     03  WS-Time-HH redefines WS-Time-6.
010500         05  WS-Time-HH-HH           pic 99.
010600         05  WS-Time-HH-MM           pic 99.
010700         05  WS-Time-HH-SS           pic 99.
010710     03  filler                  pic x(4)    value spaces.
010800*
010900 01  WS-Held-Time-Parts.
011000     03  WS-Held-6               pic 9(6)    value zero.
011100     03  WS-Held-HH redefines WS-Held-6.
011200         05  WS-Held-HH-HH           pic 99.
011300         05  WS-Held-HH-MM           pic 99.
011400         05  WS-Held-HH-SS           pic 99.
011410     03  filler                  pic x(4)    value spaces.
011500*
011600 01  WS-Secs-Work.
011700     03  WS-Secs-In              binary-long         value zero.
011800     03  WS-Secs-Out             binary-long         value zero.
011900     03  WS-Secs-Elapsed         binary-long         value zero.
011910     03  filler                  pic x(4)    value spaces.
012000*
012800*
012900 linkage                 section.
013000*-------------------------------
013100*
013200* One entry per punch for the day, caller-loaded in ascending
013300* timestamp order - same shape as the day table atmark keeps, but
013400* passed by reference rather than shared through a copybook, since
013500* this module has no file of its own.
013600*
013700 01  WS-Day-Punches.
013800     03  WS-Punch-Count          pic 9(3).
013810     03  filler                  pic x(1).
013900     03  WS-Punch-Entry          occurs 48 times
014000                                  indexed by WS-Punch-Ix.
014100         05  WS-Punch-Time           pic 9(6).
014200         05  WS-Punch-Action         pic x(9).
014300         05  WS-Punch-Overtime       pic x.
014400*
014500 01  WS-Day-Totals.
014600     03  WS-Total-Hours          pic s9(5)v9(2) comp-3.
014700     03  WS-Overtime-Hours       pic s9(5)v9(2) comp-3.
014710     03  filler                  pic x(2).
014800*
014900 procedure division  using  WS-Day-Punches
015000                             WS-Day-Totals.
015100*
015200 BB000-Main                  section.
015300***********************************
015400     move     zero to WS-Total-Hours
015500                       WS-Overtime-Hours.
015600     move     "N" to WS-Punchin-Held-Flag.
015700     perform  BB100-Pair-Punches thru BB100-Exit
015800              varying  WS-Punch-Ix from 1 by 1
015900              until    WS-Punch-Ix > WS-Punch-Count.
016000     goback.
016100*
016200 BB000-Exit.  exit section.
016300*
016400 BB100-Pair-Punches           section.
016500*************************************
016600* One pass, maintaining a single "last punch-in held" slot exactly
016700* as the rule requires - a second unmatched Punch-In simply
016800* overwrites the one already held, and an unmatched Punch-Out
016900* (held slot empty) contributes nothing.
017000*
017100     if       WS-Punch-Action (WS-Punch-Ix) = "PUNCH_IN "
017200              move     WS-Punch-Time (WS-Punch-Ix) to WS-Held-6
017300              set      WS-Punchin-Held to true
017400     else
017500              if       WS-Punchin-Held
017600                       perform  BB110-Add-Interval thru BB110-Exit
017700                       move     "N" to WS-Punchin-Held-Flag
017800              end-if
017900     end-if.
018000*
018100 BB100-Exit.  exit section.
018200*
018300 BB110-Add-Interval            section.
018400**************************************
018500     compute  WS-Secs-In =
018600              (WS-Held-HH-HH * 3600) + (WS-Held-HH-MM * 60)
018700              + WS-Held-HH-SS.
018800     move     WS-Punch-Time (WS-Punch-Ix) to WS-Time-6.
018900     compute  WS-Secs-Out =
019000              (WS-Time-HH-HH * 3600) + (WS-Time-HH-MM * 60)
019100              + WS-Time-HH-SS.
019200     compute  WS-Secs-Elapsed = WS-Secs-Out - WS-Secs-In.
019300     compute  WS-Pair-Minutes = WS-Secs-Elapsed / 60.
019400     compute  WS-Pair-Hours rounded =
019500              WS-Pair-Minutes / 60.
019510     if       WS-Pair-Hours < zero
019520              display  prog-name " - negative interval, punch "
019530                       "data corrupt, magnitude "
019540                       WS-Pair-Hours-Abs
019550              move     zero to WS-Pair-Hours
019560     end-if.
019600     add      WS-Pair-Hours to WS-Total-Hours.
019700     if       WS-Punch-Overtime (WS-Punch-Ix) = "Y"
019800              add      WS-Pair-Hours to WS-Overtime-Hours
019900     end-if.
020000*
020100 BB110-Exit.  exit section.
020200*
