000100*
000200* File Control Entries For Daily & Period Summary Output Files
000300*
000400* 24/11/25 vbc - Created.
000500*
000600     select  AT-Daily-Summary-File   assign to "ATSUM"
000700             organization  is sequential
000800             access mode   is sequential
000900             file status   is AT-Dsum-Status.
001000*
001100     select  AT-Period-Summary-File  assign to "ATPSUM"
001200             organization  is sequential
001300             access mode   is sequential
001400             file status   is AT-Psum-Status.
001500*
