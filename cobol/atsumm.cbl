000100****************************************************************
000200*                                                               *
000300*                Attendance    Duration Summary                 *
000400*      Reads an employee's punches for a date range, totals    *
000500*          each day's hours and rolls up period totals         *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.          atsumm.
001300**
001400*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
001500*    Installation.    Applewood Computers - Attendance Module.
001600*    Date-Written.    12/12/1988.
001700*    Date-Compiled.
001800*    Security.        Copyright (C) 1988-2026 & later, V B Coen.
001900*                      Distributed under the GNU General Public
002000*                      License.  See the file COPYING for details.
002100**
002200*    Remarks.         Attendance Duration Summary.  For each
002300*                      summary request, groups an employee's
002400*                      attendance by date, calls the Day Hours
002500*                      module for each date, writes one Daily
002600*                      Summary record per date and one Period
002700*                      Summary record per request, with an
002800*                      optional printed register for the run.
002900**
003000*    Version.         See Prog-Name in WS.
003100**
003200*    Called modules.  atdyhrs.
003300*    Files used :
003400*                      atsumrq.    Summary Requests.
003500*                      atemp.      Employee Master.
003600*                      atatt.      Attendance File.
003700*                      atsum.      Daily Summary File (output).
003800*                      atpsum.     Period Summary File (output).
003900*                      atprint.    Printed register (optional).
004000**
004100*    Error messages used.
004200* System wide:
004300*                      SY001.
004400* Program specific:
004500*                      AT201 - AT204.
004600**
004700* Changes:
004800* 12/12/1988 vbc  1.00 Created.
004900* 04/08/1992 vbc  1.01 Period table widened from 200 to 500 rows
005000*                      after the Sales department's long-hours
005100*                      query for Q2 overflowed it.
005200* 17/01/1999 vbc  1.02 Y2K - From/To dates now full 8-digit CCYY,
005300*                      default-7-days arithmetic re-proved across
005400*                      the century boundary.
005500* 23/03/2001 dp   1.03 Printed register made optional via UPSI-0,
005600*                      some sites only want the two output files.
005700* 03/12/25   vbc  1.04 Ticket AT-118 - re-keyed copybooks to the
005800*                      new wsat* naming after the AT module split
005900*                      away from Payroll.
005910* 10/08/26   vbc  1.05 Ticket AT-122 - call-area and period-total
005920*                      hours fields re-keyed to COMP-3, matching
005930*                      the Day Hours module and Payroll's own
005940*                      packed-decimal habit for quantity fields.
006000*
006100****************************************************************
006200* Copyright Notice.
006300****************
006400*
006500* This notice supersedes all prior copyright notices.
006600*
006700* These files and programs are part of the Applewood Computers
006800* Accounting System and is Copyright (c) Vincent B Coen,
006900* 1976-2026 and later.
007000*
007100* This program is free software; you can redistribute it and/or
007200* modify it under the terms of the GNU General Public License as
007300* published by the Free Software Foundation; version 3 and later
007400* as revised for personal usage only and that includes use within
007500* a business but without repackaging or for Resale in any way.
007600*
007700* ACAS is distributed in the hope that it will be useful, but
007800* WITHOUT ANY WARRANTY; without even the implied warranty of
007900* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008000* GNU General Public License for more details.
008100*
008200* You should have received a copy of the GNU General Public
008300* License along with ACAS; see the file COPYING.  If not, write
008400* to the Free Software Foundation, 59 Temple Place, Suite 330,
008500* Boston, MA 02111-1307 USA.
008600*
008700****************************************************************
008800*
008900 environment             division.
009000*================================
009100*
009200 copy "envdiv.cob".
009300*
009400 input-output            section.
009500 file-control.
009600     copy "selatsreq.cob".
009700     copy "selatemp.cob".
009800     copy "selatatt.cob".
009900     copy "selatsum.cob".
010000     copy "selatprn.cob".
010100*
010200 data                    division.
010300*================================
010400*
010500 file section.
010600*
010700     copy "fdatsreq.cob".
010800     copy "fdatemp.cob".
010900     copy "fdatatt.cob".
011000     copy "fdatsum.cob".
011100*
011200 fd  Print-File
011300     reports are Attendance-Summary-Report.
011700*
011800 working-storage section.
011900*-----------------------
012000 77  prog-name               pic x(17) value "ATSUMM  (1.05)".
012100 77  WS-Page-Lines           pic 999   comp     value 60.
012200*
012300 01  WS-Data.
012400     03  AT-Sreq-Status      pic xx      value spaces.
012500     03  AT-Emp-Status       pic xx      value spaces.
012600     03  AT-Att-Status       pic xx      value spaces.
012700     03  AT-Dsum-Status      pic xx      value spaces.
012800     03  AT-Psum-Status      pic xx      value spaces.
012900     03  AT-Prn-Status       pic xx      value spaces.
013000     03  WS-Sreq-Eof-Flag    pic x       value "N".
013100         88  WS-Sreq-Eof             value "Y".
013200     03  WS-Emp-Found-Flag   pic x       value "N".
013300         88  WS-Emp-Found            value "Y".
013400     03  WS-Emp-Scan-Eof-Flag pic x      value "N".
013500         88  WS-Emp-Scan-Eof          value "Y".
013600     03  WS-Att-Scan-Eof-Flag pic x      value "N".
013700         88  WS-Att-Scan-Eof          value "Y".
013800     03  WS-Period-Full-Flag pic x       value "N".
013900         88  WS-Period-Full           value "Y".
014000     03  WS-Request-Count    binary-long unsigned   value zero.
014100     03  WS-Request-OK-Count binary-long unsigned   value zero.
014110     03  filler              pic x(2)    value spaces.
014200*
014300 01  WS-Work-Fields.
014400     03  WS-Wanted-Emp-Id    pic 9(9)    value zero.
014500     03  WS-From-Date        pic 9(8)    value zero.
014600     03  WS-To-Date          pic 9(8)    value zero.
014700     03  WS-Emp-Name-Hold    pic x(100)  value spaces.
014800     03  WS-Period-Count     binary-long unsigned   value zero.
014900     03  WS-Period-Ix        binary-long unsigned   value zero.
015000     03  WS-Group-Start-Ix   binary-long unsigned   value zero.
015100     03  WS-Group-End-Ix     binary-long unsigned   value zero.
015200     03  WS-Group-Date       pic 9(8)    value zero.
015210     03  filler              pic x(4)    value spaces.
015300*
015400* Today's date, needed only to supply the default 7-day-trailing
015500* period when a request leaves From/To blank.
015600*
015700 01  WS-Today-Date.
015800     03  WS-Today-CC         pic 99.
015900     03  WS-Today-YY         pic 99.
016000     03  WS-Today-MM         pic 99.
016100     03  WS-Today-DD         pic 99.
016110     03  filler              pic x(2)    value spaces.
016200 01  WS-Today-Date9 redefines WS-Today-Date.
016210     03  WS-Today-Ccyymmdd   pic 9(8).
016220     03  filler              pic x(2).
016400 01  WS-Default-From-Date.
016500     03  WS-Dflt-CC          pic 99.
016600     03  WS-Dflt-YY          pic 99.
016700     03  WS-Dflt-MM          pic 99.
016800     03  WS-Dflt-DD          pic 99.
016810     03  filler              pic x(2)    value spaces.
016900 01  WS-Default-From-Date9 redefines WS-Default-From-Date.
016910     03  WS-Dflt-Ccyymmdd    pic 9(8).
016920     03  filler              pic x(2).
017100 77  WS-Dflt-Ccyy            binary-long         value zero.
017200 77  WS-Leap-Test            binary-long         value zero.
017300 77  WS-Leap-Rem             binary-long         value zero.
017400*
017500* Days-in-month table, needed to roll the default From-Date back
017600* 7 days by hand (no FUNCTION INTEGER-OF-DATE available) - leap
017700* February is patched in AA105 when the year in hand is a leap
017800* year.
017900*
018000 01  WS-Days-In-Month-Table.
018100     03  filler  pic 9(2)  value 31.
018200     03  filler  pic 9(2)  value 28.
018300     03  filler  pic 9(2)  value 31.
018400     03  filler  pic 9(2)  value 30.
018500     03  filler  pic 9(2)  value 31.
018600     03  filler  pic 9(2)  value 30.
018700     03  filler  pic 9(2)  value 31.
018800     03  filler  pic 9(2)  value 31.
018900     03  filler  pic 9(2)  value 30.
019000     03  filler  pic 9(2)  value 31.
019100     03  filler  pic 9(2)  value 30.
019200     03  filler  pic 9(2)  value 31.
019300 01  WS-Days-In-Month redefines WS-Days-In-Month-Table.
019400     03  WS-DIM  occurs 12 times  pic 9(2).
019500*
019600* The period table - one entry per Attendance record read for this
019700* request's employee and date range, loaded in ascending timestamp
019800* order (the Attendance file's natural append order).
019900*
020000 01  WS-Period-Table.
020100     03  WS-Period-Entry         occurs 500 times
020200                                  indexed by WS-Period-Ix2.
020300         05  WSP-Date                pic 9(8).
020400         05  WSP-Time                pic 9(6).
020500         05  WSP-Action              pic x(9).
020600         05  WSP-Is-Working-Day      pic x.
020700         05  WSP-Is-Holiday          pic x.
020800         05  WSP-Is-Weekend          pic x.
020900         05  WSP-Holiday-Name        pic x(50).
021000         05  WSP-Is-Overtime         pic x.
021010         05  filler                  pic x(4).
021100*
021200* Call-linkage data for the Day Hours module - small enough to
021300* hold in-line here, same as atmark holds its own day table,
021400* rather than carry a dedicated CALL copybook for one call site.
021500*
021600 01  WS-Call-Day-Punches.
021700     03  WS-Call-Punch-Count     pic 9(3).
021710     03  filler                  pic x(1).
021800     03  WS-Call-Punch-Entry     occurs 48 times
021900                                  indexed by WS-Call-Ix.
022000         05  WS-Call-Time            pic 9(6).
022100         05  WS-Call-Action          pic x(9).
022200         05  WS-Call-Overtime        pic x.
022300 01  WS-Call-Day-Totals.
022400     03  WS-Call-Total-Hours     pic s9(5)v9(2) comp-3.
022500     03  WS-Call-Overtime-Hours  pic s9(5)v9(2) comp-3.
022510     03  filler                  pic x(2).
022600*
022700* Period accumulators, reset for every request - packed, the same
022710* as every other quantity field of this shape in the module.
022800*
022900 01  WS-Period-Totals.
023000     03  WS-PS-Total-Hours       pic s9(5)v9(2) comp-3
023010                                              value zero.
023020     03  WS-PS-Total-OT-Hours    pic s9(5)v9(2) comp-3
023030                                              value zero.
023200     03  WS-PS-Working-Days      pic 9(5)        value zero.
023300     03  WS-PS-Holidays          pic 9(5)        value zero.
023400     03  WS-PS-Weekends          pic 9(5)        value zero.
023410     03  filler                  pic x(4)    value spaces.
023500*
023600 01  Error-Messages.
023700*  System wide
023800     03  SY001    pic x(46) value
023900         "SY001 Aborting run - see message above".
024000*  Module specific
024100     03  AT201    pic x(35) value
024200         "AT201 Employee not found - Emp-No =".
024300     03  AT202    pic x(41) value
024400         "AT202 Period table full - request skipped".
024500     03  AT203    pic x(38) value
024600         "AT203 Day punch table full for atdyhrs".
024700     03  AT204    pic x(40) value
024800         "AT204 No attendance records in period -".
024810     03  filler   pic x(4)  value spaces.
024900*
025000 report section.
025100*---------------
025200*
025300 RD  Attendance-Summary-Report
025400     control      final
025500     page limit   WS-Page-Lines
025600     heading      1
025700     first detail 5
025800     last  detail WS-Page-Lines.
025900*
026000 01  AT-Report-Head  type page heading.
026100     03  line  1.
026200         05  col   1     pic x(17)   source prog-name.
026300         05  col  40     pic x(26)   value
026400             "Attendance Duration Summary".
026500         05  col  90     pic x(5)    value "Page ".
026600         05  col  95     pic zz9     source page-counter.
026700     03  line  3.
026800         05  col   1     pic x(12)   value "Employee No.".
026900         05  col  14     pic 9(9)    source WS-Wanted-Emp-Id.
027000         05  col  26     pic x(100)  source WS-Emp-Name-Hold.
027100     03  line  5.
027200         05  col   1                 value "  Date      ".
027300         05  col  14                 value "Wkg  Hol  Wknd".
027400         05  col  30                 value "Total Hrs OT Hrs".
027500*
027600 01  AT-Daily-Detail  type is detail.
027700     03  line + 1.
027800         05  col   1     pic 9(8)       source DS-DATE.
027900         05  col  14     pic x          source DS-IS-WORKING-DAY.
028000         05  col  19     pic x          source DS-IS-HOLIDAY.
028100         05  col  24     pic x          source DS-IS-WEEKEND.
028200         05  col  30     pic zzz9.99    source DS-TOTAL-HOURS.
028300         05  col  42     pic zzz9.99    source DS-OVERTIME-HOURS.
028400*
028500 01  AT-Period-Footing  type control footing final line plus 2.
028600     03  col   1         pic x(22)   value
028700         "Period totals - Hours:".
028800     03  col  24         pic zzzz9.99   source WS-PS-Total-Hours.
028900     03  col  36         pic x(8)    value "O-Time: ".
029000     03  col  44         pic zzzz9.99
029100                         source WS-PS-Total-OT-Hours.
029200     03  col  58         pic x(6)    value "Wkg:  ".
029300     03  col  64         pic zzz9       source WS-PS-Working-Days.
029400     03  col  70         pic x(6)    value "Hol:  ".
029500     03  col  76         pic zzz9       source WS-PS-Holidays.
029600     03  col  82         pic x(6)    value "Wknd: ".
029700     03  col  88         pic zzz9       source WS-PS-Weekends.
029800*
029900 procedure division.
030000*
030100 AA000-Main                  section.
030200***********************************
030300     move     zero to WS-Request-Count
030400                       WS-Request-OK-Count.
030500     perform  AA010-Open-Files.
030600     initiate Attendance-Summary-Report.
030700     perform  AA100-Process-Requests
030800              until  WS-Sreq-Eof.
030900     terminate Attendance-Summary-Report.
031000     perform  AA900-Close-Down.
031100     display  prog-name " - requests read   " WS-Request-Count.
031200     display  prog-name " - requests summarised "
031300              WS-Request-OK-Count.
031400     goback.
031500*
031600 AA000-Exit.  exit section.
031700*
031800 AA010-Open-Files             section.
031900*************************************
032000     open     input  AT-Summ-Request-File.
032100     if       AT-Sreq-Status not = "00"
032200              display  SY001
032300              move     16 to return-code
032400              goback
032500     end-if.
032600     open     input  AT-Employee-File.
032700     close    AT-Employee-File.
032800     open     input  AT-Attendance-File.
032900     close    AT-Attendance-File.
033000     open     output AT-Daily-Summary-File.
033100     open     output AT-Period-Summary-File.
033200     open     output Print-File.
033300     move     zero to WS-Sreq-Eof-Flag.
033400*
033500 AA010-Exit.  exit section.
033600*
033700 AA100-Process-Requests       section.
033800*************************************
033900     read     AT-Summ-Request-File next record
034000              at end
034100                       set      WS-Sreq-Eof to true
034200                       go to    AA100-Exit
034300     end-read.
034400     add      1 to WS-Request-Count.
034500     move     "N" to WS-Emp-Found-Flag.
034600     move     zero to WS-PS-Total-Hours  WS-PS-Total-OT-Hours
034700                       WS-PS-Working-Days WS-PS-Holidays
034800                       WS-PS-Weekends.
034900     perform  AA105-Edit-Request thru AA105-Exit.
035000     perform  AA110-Find-Employee thru AA110-Exit.
035100     if       WS-Emp-Found
035200              perform  AA200-Load-Period-Records thru AA200-Exit
035300              if       WS-Period-Count = zero
035400                       display  AT204 SRQ-EMP-ID
035500              else
035600                       perform  AA300-Report-Period
035700                                thru AA300-Exit
035800                       perform  AA350-Write-Period thru AA350-Exit
035900                       add      1 to WS-Request-OK-Count
036000              end-if
036100     end-if.
036200*
036300 AA100-Exit.  exit section.
036400*
036500 AA105-Edit-Request           section.
036600*************************************
036700* From/To of zero means "not supplied" - default to the trailing
036800* 7 days, today's date rolled back by hand since no FUNCTION
036900* INTEGER-OF-DATE is available to this compiler.
037000*
037100     accept   WS-Today-Date from date yyyymmdd.
037200     compute  WS-Dflt-Ccyy = (WS-Today-CC * 100) + WS-Today-YY.
037300     move     WS-Today-MM to WS-Dflt-MM.
037400     compute  WS-Dflt-DD = WS-Today-DD - 7.
037500     if       WS-Dflt-DD < 1
037600              subtract 1 from WS-Dflt-MM
037700              if       WS-Dflt-MM < 1
037800                       move     12 to WS-Dflt-MM
037900                       subtract 1 from WS-Dflt-Ccyy
038000              end-if
038100              add      WS-DIM (WS-Dflt-MM) to WS-Dflt-DD
038200*
038300* Simple 4-divides-exactly leap test - good enough for a trailing
038400* 7-day window, the centuries rule is not worth the extra code.
038500*
038600              divide   WS-Dflt-Ccyy by 4 giving WS-Leap-Test
038700                       remainder WS-Leap-Rem
038800              if       WS-Dflt-MM = 2 and WS-Leap-Rem = zero
038900                       add      1 to WS-Dflt-DD
039000              end-if
039100     end-if.
039200     divide   WS-Dflt-Ccyy by 100 giving WS-Dflt-CC
039300              remainder WS-Dflt-YY.
039400     if       SRQ-FROM-DATE = zero
039500              move     WS-Dflt-Ccyymmdd to WS-From-Date
039600     else
039700              move     SRQ-FROM-DATE to WS-From-Date
039800     end-if.
039900     if       SRQ-TO-DATE = zero
040000              move     WS-Today-Ccyymmdd to WS-To-Date
040100     else
040200              move     SRQ-TO-DATE to WS-To-Date
040300     end-if.
040400*
040500 AA105-Exit.  exit section.
040600*
040700 AA110-Find-Employee          section.
040800*************************************
040900     move     "N" to WS-Emp-Found-Flag.
041000     move     "N" to WS-Emp-Scan-Eof-Flag.
041100     move     SRQ-EMP-ID to WS-Wanted-Emp-Id.
041200     open     input AT-Employee-File.
041300     perform  AA111-Scan-Employee thru AA111-Exit
041400              until    WS-Emp-Found or WS-Emp-Scan-Eof.
041500     close    AT-Employee-File.
041600     if       not WS-Emp-Found
041700              display  AT201 SRQ-EMP-ID
041800     end-if.
041900*
042000 AA110-Exit.  exit section.
042100*
042200 AA111-Scan-Employee          section.
042300*************************************
042400     read     AT-Employee-File next record
042500              at end
042600                       set      WS-Emp-Scan-Eof to true
042700                       go to    AA111-Exit
042800     end-read.
042900     if       EMP-ID = WS-Wanted-Emp-Id
043000              set      WS-Emp-Found to true
043100              move     EMP-NAME to WS-Emp-Name-Hold
043200     end-if.
043300     if       EMP-ID > WS-Wanted-Emp-Id
043400              set      WS-Emp-Scan-Eof to true
043500     end-if.
043600*
043700 AA111-Exit.  exit section.
043800*
043900 AA200-Load-Period-Records    section.
044000*************************************
044100* One forward scan of the Attendance file, same substitute-for-
044200* an-index trick used everywhere else in this module, picking up
044300* every record for this employee whose date falls in the resolved
044400* From/To range.  Records are written to the file in ascending
044500* timestamp order per employee, so the table ends up in that
044600* order too, ready for the control break in AA300.
044700*
044800     move     zero to WS-Period-Count.
044900     move     "N" to WS-Att-Scan-Eof-Flag.
045000     move     "N" to WS-Period-Full-Flag.
045100     open     input AT-Attendance-File.
045200     perform  AA201-Scan-Attendance thru AA201-Exit
045300              until    WS-Att-Scan-Eof or WS-Period-Full.
045400     close    AT-Attendance-File.
045500*
045600 AA200-Exit.  exit section.
045700*
045800 AA201-Scan-Attendance        section.
045900*************************************
046000     read     AT-Attendance-File next record
046100              at end
046200                       set      WS-Att-Scan-Eof to true
046300                       go to    AA201-Exit
046400     end-read.
046500     if       ATT-EMP-ID = WS-Wanted-Emp-Id
046600              and ATT-DATE >= WS-From-Date
046700              and ATT-DATE <= WS-To-Date
046800              if       WS-Period-Count = 500
046900                       display  AT202 SRQ-EMP-ID
047000                       set      WS-Period-Full to true
047100                       go to    AA201-Exit
047200              end-if
047300              add      1 to WS-Period-Count
047400              set      WS-Period-Ix2 to WS-Period-Count
047500              move     ATT-DATE
047600                       to WSP-Date (WS-Period-Ix2)
047700              move     ATT-TIME
047800                       to WSP-Time (WS-Period-Ix2)
047900              move     ATT-ACTION
048000                       to WSP-Action (WS-Period-Ix2)
048100              move     ATT-IS-WORKING-DAY
048200                       to WSP-Is-Working-Day (WS-Period-Ix2)
048300              move     ATT-IS-HOLIDAY
048400                       to WSP-Is-Holiday (WS-Period-Ix2)
048500              move     ATT-IS-WEEKEND
048600                       to WSP-Is-Weekend (WS-Period-Ix2)
048700              move     ATT-HOLIDAY-NAME
048800                       to WSP-Holiday-Name (WS-Period-Ix2)
048900              move     ATT-IS-OVERTIME
049000                       to WSP-Is-Overtime (WS-Period-Ix2)
049100     end-if.
049200*
049300 AA201-Exit.  exit section.
049400*
049500 AA300-Report-Period          section.
049600*************************************
049700* Control break on date - the table is already in ascending date
049800* order (AA200), so a group is simply a run of equal WSP-Date
049900* values.
050000*
050100     move     1 to WS-Group-Start-Ix.
050200     perform  AA305-One-Day-Group thru AA305-Exit
050300              until    WS-Group-Start-Ix > WS-Period-Count.
050400*
050500 AA300-Exit.  exit section.
050600*
050700 AA305-One-Day-Group          section.
050800*************************************
050900     move     WSP-Date (WS-Group-Start-Ix) to WS-Group-Date.
051000     move     WS-Group-Start-Ix to WS-Group-End-Ix.
051100     perform  AA310-Extend-Group thru AA310-Exit
051200              until    WS-Group-End-Ix >= WS-Period-Count
051300              or       WSP-Date (WS-Group-End-Ix + 1)
051400                       not = WS-Group-Date.
051500     perform  AA320-Calculate-Day thru AA320-Exit.
051600     perform  AA330-Accumulate-Period thru AA330-Exit.
051700     perform  AA340-Write-Daily thru AA340-Exit.
051800     generate AT-Daily-Detail.
051900     compute  WS-Group-Start-Ix = WS-Group-End-Ix + 1.
052000*
052100 AA305-Exit.  exit section.
052200*
052300 AA310-Extend-Group           section.
052400*************************************
052500     add      1 to WS-Group-End-Ix.
052600*
052700 AA310-Exit.  exit section.
052800*
052900 AA320-Calculate-Day          section.
053000*************************************
053100* Loads this date's rows into the Day Hours module's call area and
053200* invokes it - the identical pairing rule atmark uses to set each
053300* punch-out's own duration is applied here one more time, across
053400* the whole day at once, for the summary totals.
053500*
053600     move     zero to WS-Call-Punch-Count.
053700     move     zero to WS-Call-Total-Hours  WS-Call-Overtime-Hours.
053800     perform  AA321-Load-Call-Punch thru AA321-Exit
053900              varying  WS-Period-Ix2 from WS-Group-Start-Ix by 1
054000              until    WS-Period-Ix2 > WS-Group-End-Ix.
054100     call     "atdyhrs" using WS-Call-Day-Punches
054200                              WS-Call-Day-Totals.
054300     move     WS-Group-Date            to DS-DATE.
054400     move     WSP-Is-Working-Day (WS-Group-Start-Ix)
054500                                       to DS-IS-WORKING-DAY.
054600     move     WSP-Is-Holiday (WS-Group-Start-Ix)
054700                                       to DS-IS-HOLIDAY.
054800     move     WSP-Is-Weekend (WS-Group-Start-Ix)
054900                                       to DS-IS-WEEKEND.
055000     move     WSP-Holiday-Name (WS-Group-Start-Ix)
055100                                       to DS-HOLIDAY-NAME.
055200     move     WS-Call-Total-Hours      to DS-TOTAL-HOURS.
055300     move     WS-Call-Overtime-Hours   to DS-OVERTIME-HOURS.
055400*
055500 AA320-Exit.  exit section.
055600*
055700 AA321-Load-Call-Punch        section.
055800*************************************
055900     if       WS-Call-Punch-Count = 48
056000              display  AT203 SRQ-EMP-ID
056100     else
056200              add      1 to WS-Call-Punch-Count
056300              set      WS-Call-Ix to WS-Call-Punch-Count
056400              move     WSP-Time (WS-Period-Ix2)
056500                       to WS-Call-Time (WS-Call-Ix)
056600              move     WSP-Action (WS-Period-Ix2)
056700                       to WS-Call-Action (WS-Call-Ix)
056800              move     WSP-Is-Overtime (WS-Period-Ix2)
056900                       to WS-Call-Overtime (WS-Call-Ix)
057000     end-if.
057100*
057200 AA321-Exit.  exit section.
057300*
057400 AA330-Accumulate-Period      section.
057500*************************************
057600     add      DS-TOTAL-HOURS     to WS-PS-Total-Hours.
057700     add      DS-OVERTIME-HOURS  to WS-PS-Total-OT-Hours.
057800     if       DS-IS-WORKING-DAY = "Y"
057900              add      1 to WS-PS-Working-Days
058000     end-if.
058100     if       DS-IS-HOLIDAY = "Y"
058200              add      1 to WS-PS-Holidays
058300     end-if.
058400     if       DS-IS-WEEKEND = "Y"
058500              add      1 to WS-PS-Weekends
058600     end-if.
058700*
058800 AA330-Exit.  exit section.
058900*
059000 AA340-Write-Daily            section.
059100*************************************
059200     move     spaces to filler of DAILY-SUMMARY-RECORD.
059300     write    DAILY-SUMMARY-RECORD.
059400*
059500 AA340-Exit.  exit section.
059600*
059700 AA350-Write-Period           section.
059800*************************************
059900     move     WS-Wanted-Emp-Id    to PS-EMP-ID.
060000     move     WS-Emp-Name-Hold    to PS-EMP-NAME.
060100     move     WS-From-Date        to PS-FROM-DATE.
060200     move     WS-To-Date          to PS-TO-DATE.
060300     move     WS-PS-Total-Hours      to PS-TOTAL-HOURS.
060400     move     WS-PS-Total-OT-Hours   to PS-TOTAL-OVERTIME-HOURS.
060500     move     WS-PS-Working-Days     to PS-TOTAL-WORKING-DAYS.
060600     move     WS-PS-Holidays         to PS-TOTAL-HOLIDAYS.
060700     move     WS-PS-Weekends         to PS-TOTAL-WEEKENDS.
060800     move     spaces to filler of PERIOD-SUMMARY-RECORD.
060900     write    PERIOD-SUMMARY-RECORD.
061000*
061100 AA350-Exit.  exit section.
061200*
061300 AA900-Close-Down             section.
061400*************************************
061500     close    AT-Summ-Request-File
061600              AT-Daily-Summary-File
061700              AT-Period-Summary-File
061800              Print-File.
061900*
062000 AA900-Exit.  exit section.
062100*
