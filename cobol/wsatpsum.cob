000100*******************************************
000200*                                          *
000300*  Record Definition For The Attendance   *
000400*     Period Summary File (Output)        *
000500*******************************************
000600*
000700* 24/11/25 vbc - Created, one record written per summary request.
000800* 10/08/26 vbc - Hours fields re-keyed to COMP-3, same as every
000810*                other quantity field of this shape in Payroll.
000900 01  PERIOD-SUMMARY-RECORD.
001000     03  PS-EMP-ID               pic 9(9).
001100     03  PS-EMP-NAME             pic x(100).
001200     03  PS-FROM-DATE            pic 9(8).
001300     03  PS-TO-DATE              pic 9(8).
001400     03  PS-TOTAL-HOURS          pic s9(5)v9(2) comp-3.
001500     03  PS-TOTAL-OVERTIME-HOURS pic s9(5)v9(2) comp-3.
001600     03  PS-TOTAL-WORKING-DAYS   pic 9(5).
001700     03  PS-TOTAL-HOLIDAYS       pic 9(5).
001800     03  PS-TOTAL-WEEKENDS       pic 9(5).
001900     03  filler                  pic x(10).
002000*
