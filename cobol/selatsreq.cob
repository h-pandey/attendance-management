000100*
000200* File Control Entry For Summary Request File
000300*
000400* 24/11/25 vbc - Created.
000500*
000600     select  AT-Summ-Request-File   assign to "ATSUMRQ"
000700             organization  is sequential
000800             access mode   is sequential
000900             file status   is AT-Sreq-Status.
001000*
