000100*******************************************
000200*                                          *
000300*  Working Storage For A Day's Punches    *
000400*    Built by atmark/atsumm, walked by    *
000500*    atdyhrs for the hours pairing rule   *
000600*******************************************
000700* Sys limit of 48 punches/day - two shifts a day with plenty of
000800* room; the loading paragraph aborts the run if the table fills.
000900*
001000* 24/11/25 vbc - Created, split out of wsatatt.cob so it is not
001100*                dragged into the Attendance-File FD by mistake.
001110* 10/08/26 vbc - Ticket AT-125 - added 88-levels for the two legal
001120*                actions, so atmark's backwards scan for the last
001130*                Punch-In tests the condition name instead of a
001140*                literal compare.
001200*
001300 01  ATTENDANCE-DAY-TABLE.
001400     03  ATT-DAY-ENTRY          occurs 48 times
001500                                 indexed by ATT-DAY-IX.
001600         05  ATD-TIMESTAMP-DATE     pic 9(8).
001700         05  ATD-TIMESTAMP-TIME     pic 9(6).
001800         05  ATD-ACTION             pic x(9).
001810             88  ATD-ACTION-PUNCH-IN    value "PUNCH_IN ".
001820             88  ATD-ACTION-PUNCH-OUT   value "PUNCH_OUT".
001900         05  ATD-IS-OVERTIME        pic x.
002000     03  ATT-DAY-COUNT          binary-short unsigned value zero.
002100*
