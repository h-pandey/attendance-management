000100****************************************************************
000200*                                                               *
000300*                Attendance    Mark Attendance                  *
000400*       Validates and records one punch-in or punch-out        *
000500*               against the Attendance file                    *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.          atmark.
001300**
001400*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
001500*    Installation.    Applewood Computers - Attendance Module.
001600*    Date-Written.    28/11/1988.
001700*    Date-Compiled.
001800*    Security.        Copyright (C) 1988-2026 & later, V B Coen.
001900*                      Distributed under the GNU General Public
002000*                      License.  See the file COPYING for details.
002100**
002200*    Remarks.         Mark Attendance.  Reads a batch of punch
002300*                      requests, validates each against that
002400*                      employee's punches for the day, classifies
002500*                      it (weekend / holiday / working day /
002600*                      overtime) and appends an Attendance record.
002700**
002800*    Version.         See Prog-Name in WS.
002900**
003000*    Called modules.  None.
003100*    Files used :
003200*                      atpunch.    Punch Requests.
003300*                      atemp.      Employee Master.
003400*                      atatt.      Attendance File.
003500*                      atctl.      AT Next-Key Control Record.
003600**
003700*    Error messages used.
003800* System wide:
003900*                      SY001.
004000* Program specific:
004100*                      AT101 - AT106.
004200**
004300* Changes:
004400* 28/11/1988 vbc  1.00 Created.
004500* 19/06/1991 vbc  1.01 Overtime cut-off fixed at 18:00:00, was
004600*                      wrongly reading it from the parameter file.
004700* 02/03/1994 jwl  1.02 Day's prior punches held in a table instead
004800*                      of re-reading the Attendance file record by
004900*                      record for every sequence test - faster on
005000*                      the month-end re-run.
005100* 17/01/1999 vbc  1.03 Y2K - Att-Timestamp-Date now 8-digit CCYY,
005200*                      Zeller day-of-week re-proved against the
005300*                      2000 leap year by hand.
005400* 14/05/2002 dp   1.04 Added AT106 so an oversize day (more than
005500*                      48 punches) aborts the punch, not the run.
005600* 01/12/25   vbc  1.05 Ticket AT-118 - re-keyed copybooks to the
005700*                      new wsat* naming after the AT module split
005800*                      away from Payroll.
005810* 10/08/26   vbc  1.06 Ticket AT-121 - K/4 and J/4 in ZZ500's
005820*                      Zeller congruence were left un-truncated
005830*                      inside the big COMPUTE for H, so the day
005840*                      of week came out wrong for roughly 3
005850*                      years in 8.  Each division now truncates
005860*                      on its own into a 77, same as Term1
005870*                      already did.
005880* 10/08/26   vbc  1.07 Ticket AT-125 - accepted-punch DISPLAY was
005881*                      dropping the employee name AA210 already
005882*                      looked up; added.  Action-code compares in
005883*                      AA200/AA230/AA320/AA321 re-keyed onto the
005884*                      88-levels on Prq-Action/Atd-Action instead
005885*                      of scattered literals.
005900*
006000****************************************************************
006100* Copyright Notice.
006200****************
006300*
006400* This notice supersedes all prior copyright notices.
006500*
006600* These files and programs are part of the Applewood Computers
006700* Accounting System and is Copyright (c) Vincent B Coen,
006800* 1976-2026 and later.
006900*
007000* This program is free software; you can redistribute it and/or
007100* modify it under the terms of the GNU General Public License as
007200* published by the Free Software Foundation; version 3 and later
007300* as revised for personal usage only and that includes use within
007400* a business but without repackaging or for Resale in any way.
007500*
007600* ACAS is distributed in the hope that it will be useful, but
007700* WITHOUT ANY WARRANTY; without even the implied warranty of
007800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
007900* GNU General Public License for more details.
008000*
008100* You should have received a copy of the GNU General Public
008200* License along with ACAS; see the file COPYING.  If not, write
008300* to the Free Software Foundation, 59 Temple Place, Suite 330,
008400* Boston, MA 02111-1307 USA.
008500*
008600****************************************************************
008700*
008800 environment             division.
008900*================================
009000*
009100 copy "envdiv.cob".
009200*
009300 input-output            section.
009400 file-control.
009500     copy "selatpunc.cob".
009600     copy "selatemp.cob".
009700     copy "selatatt.cob".
009800     copy "selatctl.cob".
009900*
010000 data                    division.
010100*================================
010200*
010300 file section.
010400*
010500     copy "fdatpunc.cob".
010600     copy "fdatemp.cob".
010700     copy "fdatatt.cob".
010800     copy "fdatctl.cob".
010900*
011000 working-storage section.
011100*-----------------------
011200 77  prog-name               pic x(17) value "ATMARK  (1.07)".
011300*
011400 01  WS-Data.
011500     03  AT-Punch-Status     pic xx      value spaces.
011600     03  AT-Emp-Status       pic xx      value spaces.
011700     03  AT-Att-Status       pic xx      value spaces.
011800     03  AT-Ctl-Status       pic xx      value spaces.
011900     03  AT-Ctl-RRN          pic 9       value 1.
012000     03  WS-Punch-Eof-Flag   pic x       value "N".
012100         88  WS-Punch-Eof            value "Y".
012200     03  WS-Reject-Flag      pic x       value "N".
012300         88  WS-Punch-Rejected       value "Y".
012400     03  WS-Emp-Found-Flag   pic x       value "N".
012500         88  WS-Emp-Found            value "Y".
012600     03  WS-Emp-Scan-Eof-Flag pic x      value "N".
012700         88  WS-Emp-Scan-Eof          value "Y".
012800     03  WS-Att-Scan-Eof-Flag pic x      value "N".
012900         88  WS-Att-Scan-Eof          value "Y".
013000     03  WS-Punch-Count      binary-long unsigned   value zero.
013100     03  WS-Accept-Count     binary-long unsigned   value zero.
013200     03  WS-Reject-Count     binary-long unsigned   value zero.
013210     03  filler              pic x(2)    value spaces.
013300*
013400* Day-table of this employee's existing punches for the date in
013500* hand, loaded fresh for every punch by AA220 - the Attendance
013600* file holds no index, so each punch costs one forward scan.
013700*
013800     copy "wsatdtb.cob".
013900*
014000 01  WS-Work-Fields.
014100     03  WS-Wanted-Emp-Id    pic 9(9)    value zero.
014200     03  WS-Wanted-Date      pic 9(8)    value zero.
014300     03  WS-Last-Action      pic x(9)    value spaces.
014310         88  WS-Last-Action-Punch-In    value "PUNCH_IN ".
014320         88  WS-Last-Action-Punch-Out   value "PUNCH_OUT".
014400     03  WS-Last-Punchin-Date pic 9(8)   value zero.
014500     03  WS-Last-Punchin-Time pic 9(6)   value zero.
014600     03  WS-Punchin-Held-Flag pic x      value "N".
014700         88  WS-Punchin-Held         value "Y".
014800     03  WS-Emp-Name-Hold    pic x(100)  value spaces.
014810     03  filler              pic x(4)    value spaces.
014900*
015000* Time broken into HH/MM/SS for the elapsed-minutes arithmetic -
015100* same-day pairing only, so a straight seconds subtraction is all
015200* that is needed, no Julian day number conversion required.
015300*
015400 01  WS-Time-Work.
015500     03  WS-Secs-In          binary-long         value zero.
015600     03  WS-Secs-Out         binary-long         value zero.
015700     03  WS-Secs-Elapsed     binary-long         value zero.
015800     03  WS-Mins-Elapsed     binary-long         value zero.
015810     03  filler              pic x(4)    value spaces.
015900*
016000 01  WS-Time-Parts.
016100     03  WS-Time-6           pic 9(6)    value zero.
016200     03  WS-Time-HH redefines WS-Time-6.
016300         05  WS-Time-HH-HH       pic 99.
016400         05  WS-Time-HH-MM       pic 99.
016500         05  WS-Time-HH-SS       pic 99.
016510     03  filler              pic x(4)    value spaces.
016600*
016700* Zeller's congruence work area - day-of-week without FUNCTION
016800* DAY-OF-WEEK, proved by hand against known Sundays at Y2K.
016900*
017000 01  WS-Zeller-Work.
017100     03  WS-Zlr-Date         pic 9(8)    value zero.
017200     03  WS-Zlr-CCYY  redefines WS-Zlr-Date.
017300         05  WS-Zlr-CC           pic 99.
017400         05  WS-Zlr-YY           pic 99.
017500         05  WS-Zlr-MM           pic 99.
017600         05  WS-Zlr-DD           pic 99.
017700     03  WS-Zlr-Year         binary-long         value zero.
017800     03  WS-Zlr-Month        binary-long         value zero.
017900     03  WS-Zlr-Day          binary-long         value zero.
018000     03  WS-Zlr-K            binary-long         value zero.
018100     03  WS-Zlr-J            binary-long         value zero.
018110     03  WS-Zlr-K-Div-4      binary-long         value zero.
018120     03  WS-Zlr-J-Div-4      binary-long         value zero.
018200     03  WS-Zlr-Term1        binary-long         value zero.
018300     03  WS-Zlr-H             binary-long         value zero.
018400     03  WS-Zlr-DOW          binary-short        value zero.
018500*
018600* 0=Saturday, 1=Sunday, 2=Monday ... 6=Friday (Zeller's own
018700* numbering for the Gregorian form of the congruence below).
018800*
018900         88  WS-Zlr-Saturday         value zero.
019000         88  WS-Zlr-Sunday           value 1.
019010     03  filler              pic x(4)    value spaces.
019100*
019200* Scratch date work - kept to the same UK/USA/Intl redefines habit
019300* used system-wide for any date this module has to display.
019400*
019500 01  WS-Date-Formats.
019600     03  WS-Date             pic x(10)   value "99/99/9999".
019700     03  WS-UK  redefines WS-Date.
019800         05  WS-UK-DD        pic 99.
019900         05  filler          pic x.
020000         05  WS-UK-MM        pic 99.
020100         05  filler          pic x.
020200         05  WS-UK-CCYY      pic 9(4).
020300     03  WS-USA redefines WS-Date.
020400         05  WS-USA-MM       pic 99.
020500         05  filler          pic x.
020600         05  WS-USA-DD       pic 99.
020700         05  filler          pic x.
020800         05  WS-USA-CCYY     pic 9(4).
020900     03  WS-Intl redefines WS-Date.
021000         05  WS-Intl-CCYY    pic 9(4).
021100         05  filler          pic x.
021200         05  WS-Intl-MM      pic 99.
021300         05  filler          pic x.
021400         05  WS-Intl-DD      pic 99.
021500*
021600 01  Error-Messages.
021700*  System wide
021800     03  SY001    pic x(46) value
021900         "SY001 Aborting run - see message above".
022000*  Module specific
022100     03  AT101    pic x(39) value
022200         "AT101 Invalid action code - punch skip".
022300     03  AT102    pic x(35) value
022400         "AT102 Employee not found - Emp-No =".
022500     03  AT103    pic x(38) value
022600         "AT103 Punch-in follows punch-in - Emp".
022700     03  AT104    pic x(39) value
022800         "AT104 Punch-out follows punch-out - Em".
022900     03  AT105    pic x(41) value
023000         "AT105 Punch-out with no punch-in today -".
023100     03  AT106    pic x(40) value
023200         "AT106 Day punch table full - punch skip".
023210     03  filler   pic x(4)  value spaces.
023300*
023400 procedure division.
023500*
023600 AA000-Main                  section.
023700***********************************
023800     move     zero to WS-Punch-Count
023900                       WS-Accept-Count
024000                       WS-Reject-Count.
024100     perform  AA010-Open-Files.
024200     perform  AA020-Get-Next-Key thru AA020-Exit.
024300     perform  AA100-Process-Punches
024400              until  WS-Punch-Eof.
024500     perform  AA900-Close-Down.
024600     display  prog-name " - punches read    " WS-Punch-Count.
024700     display  prog-name " - punches accepted " WS-Accept-Count.
024800     display  prog-name " - punches rejected " WS-Reject-Count.
024900     goback.
025000*
025100 AA000-Exit.  exit section.
025200*
025300 AA010-Open-Files             section.
025400*************************************
025500     open     input  AT-Punch-File.
025600     if       AT-Punch-Status not = "00"
025700              display  SY001
025800              move     16 to return-code
025900              goback
026000     end-if.
026100     open     input  AT-Employee-File.
026200     if       AT-Emp-Status not = "00"
026300              display  SY001
026400              close    AT-Punch-File
026500              move     16 to return-code
026600              goback
026700     end-if.
026800     close    AT-Employee-File.
026900     open     i-o    AT-Attendance-File.
027000     if       AT-Att-Status = "35"
027100              open     output AT-Attendance-File
027200     end-if.
027300     close    AT-Attendance-File.
027400     open     i-o    AT-Control-File.
027500*
027600 AA010-Exit.  exit section.
027700*
027800 AA020-Get-Next-Key          section.
027900*************************************
028000     read     AT-Control-File
028100              invalid key
028200                       move     1 to CTL-KEY
028300                       move     zero to CTL-NEXT-EMP-ID
028400                                        CTL-NEXT-ATT-ID
028500     end-read.
028600*
028700 AA020-Exit.  exit section.
028800*
028900 AA100-Process-Punches        section.
029000*************************************
029100     read     AT-Punch-File next record
029200              at end
029300                       set      WS-Punch-Eof to true
029400                       go to    AA100-Exit
029500     end-read.
029600     add      1 to WS-Punch-Count.
029700     move     "N" to WS-Reject-Flag.
029800     perform  AA200-Validate-Action thru AA200-Exit.
029900     if       not WS-Punch-Rejected
030000              perform  AA210-Find-Employee thru AA210-Exit
030100     end-if.
030200     if       not WS-Punch-Rejected
030300              perform  AA220-Load-Day-Punches thru AA220-Exit
030400     end-if.
030500     if       not WS-Punch-Rejected
030600              perform  AA230-Check-Sequence thru AA230-Exit
030700     end-if.
030800     if       WS-Punch-Rejected
030900              add      1 to WS-Reject-Count
031000     else
031100              perform  AA300-Classify-Punch thru AA300-Exit
031200              perform  AA320-Compute-Duration thru AA320-Exit
031300              perform  AA400-Write-Attendance thru AA400-Exit
031400              add      1 to WS-Accept-Count
031500     end-if.
031600*
031700 AA100-Exit.  exit section.
031800*
031900 AA200-Validate-Action        section.
032000*************************************
032100     if       PRQ-ACTION-PUNCH-IN or PRQ-ACTION-PUNCH-OUT
032200              continue
032300     else
032400              display  AT101 " Emp " PRQ-EMP-ID
032500              set      WS-Punch-Rejected to true
032600     end-if.
032700*
032800 AA200-Exit.  exit section.
032900*
033000 AA210-Find-Employee          section.
033100*************************************
033200* Employee Master has no index either - same forward-scan trick
033300* as the Registration program uses to spot a duplicate e-mail.
033400*
033500     move     "N" to WS-Emp-Found-Flag.
033600     move     "N" to WS-Emp-Scan-Eof-Flag.
033700     move     PRQ-EMP-ID to WS-Wanted-Emp-Id.
033800     open     input AT-Employee-File.
033900     perform  AA211-Scan-Employee thru AA211-Exit
034000              until    WS-Emp-Found or WS-Emp-Scan-Eof.
034100     close    AT-Employee-File.
034200     if       not WS-Emp-Found
034300              display  AT102 PRQ-EMP-ID
034400              set      WS-Punch-Rejected to true
034500     end-if.
034600*
034700 AA210-Exit.  exit section.
034800*
034900 AA211-Scan-Employee          section.
035000*************************************
035100     read     AT-Employee-File next record
035200              at end
035300                       set      WS-Emp-Scan-Eof to true
035400                       go to    AA211-Exit
035500     end-read.
035600     if       EMP-ID = WS-Wanted-Emp-Id
035700              set      WS-Emp-Found to true
035800              move     EMP-NAME to WS-Emp-Name-Hold
035900     end-if.
036000     if       EMP-ID > WS-Wanted-Emp-Id
036100              set      WS-Emp-Scan-Eof to true
036200     end-if.
036300*
036400 AA211-Exit.  exit section.
036500*
036600 AA220-Load-Day-Punches       section.
036700*************************************
036800* Attendance file is append-only sequential, written by this same
036900* program one punch at a time, so a full scan yields every prior
037000* punch for this employee and date already in ascending timestamp
037100* order.  Loaded to the day table so AA230/AA320 need not re-scan
037200* the file a second and third time.
037300*
037400     move     zero to ATT-DAY-COUNT.
037500     move     "N" to WS-Att-Scan-Eof-Flag.
037600     move     PRQ-EMP-ID to WS-Wanted-Emp-Id.
037700     move     PRQ-TIMESTAMP-DATE to WS-Wanted-Date.
037800     open     input AT-Attendance-File.
037900     perform  AA221-Scan-Attendance thru AA221-Exit
038000              until    WS-Att-Scan-Eof or WS-Punch-Rejected.
038100     close    AT-Attendance-File.
038200     open     i-o AT-Attendance-File.
038300*
038400 AA220-Exit.  exit section.
038500*
038600 AA221-Scan-Attendance        section.
038700*************************************
038800     read     AT-Attendance-File next record
038900              at end
039000                       set      WS-Att-Scan-Eof to true
039100                       go to    AA221-Exit
039200     end-read.
039300     if       ATT-EMP-ID = WS-Wanted-Emp-Id
039400              and ATT-DATE = WS-Wanted-Date
039500              if       ATT-DAY-COUNT = 48
039600                       display  AT106 " Emp " PRQ-EMP-ID
039700                       set      WS-Punch-Rejected to true
039800                       go to    AA221-Exit
039900              end-if
040000              add      1 to ATT-DAY-COUNT
040100              set      ATT-DAY-IX to ATT-DAY-COUNT
040200              move     ATT-TIMESTAMP-DATE
040300                       to ATD-TIMESTAMP-DATE (ATT-DAY-IX)
040400              move     ATT-TIMESTAMP-TIME
040500                       to ATD-TIMESTAMP-TIME (ATT-DAY-IX)
040600              move     ATT-ACTION
040700                       to ATD-ACTION (ATT-DAY-IX)
040800              move     ATT-IS-OVERTIME
040900                       to ATD-IS-OVERTIME (ATT-DAY-IX)
041000     end-if.
041100*
041200 AA221-Exit.  exit section.
041300*
041400 AA230-Check-Sequence         section.
041500*************************************
041600     if       ATT-DAY-COUNT = zero
041700              if       PRQ-ACTION-PUNCH-OUT
041800                       display  AT105 " Emp " PRQ-EMP-ID
041900                       set      WS-Punch-Rejected to true
042000              end-if
042100     else
042200              move     ATD-ACTION (ATT-DAY-COUNT)
042300                       to WS-Last-Action
042400              if       PRQ-ACTION-PUNCH-IN and
042500                       WS-Last-Action-Punch-In
042600                       display  AT103 " Emp " PRQ-EMP-ID
042700                       set      WS-Punch-Rejected to true
042800              end-if
042900              if       PRQ-ACTION-PUNCH-OUT and
043000                       WS-Last-Action-Punch-Out
043100                       display  AT104 " Emp " PRQ-EMP-ID
043200                       set      WS-Punch-Rejected to true
043300              end-if
043400     end-if.
043500*
043600 AA230-Exit.  exit section.
043700*
043800 AA300-Classify-Punch         section.
043900*************************************
044000     move     PRQ-TIMESTAMP-DATE to WS-Zlr-Date.
044100     perform  ZZ500-Day-Of-Week thru ZZ500-Exit.
044200     if       WS-Zlr-Saturday or WS-Zlr-Sunday
044300              move     "Y" to ATT-IS-WEEKEND
044400     else
044500              move     "N" to ATT-IS-WEEKEND
044600     end-if.
044700*
044800* No holiday calendar feeds this port - always "N" / spaces, as
044900* documented when the Attendance record layout was agreed.
045000*
045100     move     "N" to ATT-IS-HOLIDAY.
045200     move     spaces to ATT-HOLIDAY-NAME.
045300*
045400     if       ATT-IS-WEEKEND = "N" and ATT-IS-HOLIDAY = "N"
045500              move     "Y" to ATT-IS-WORKING-DAY
045600     else
045700              move     "N" to ATT-IS-WORKING-DAY
045800     end-if.
045900*
046000     move     PRQ-TIMESTAMP-TIME to WS-Time-6.
046100     if       WS-Time-HH-HH > 18 or
046200             (WS-Time-HH-HH = 18 and
046300             (WS-Time-HH-MM > 0 or WS-Time-HH-SS > 0))
046400              move     "Y" to ATT-IS-OVERTIME
046500     else
046600              move     "N" to ATT-IS-OVERTIME
046700     end-if.
046800*
046900 AA300-Exit.  exit section.
047000*
047100 AA320-Compute-Duration       section.
047200*************************************
047300     move     zero to ATT-DURATION-MINUTES.
047400     if       PRQ-ACTION-PUNCH-OUT
047500              move     "N" to WS-Punchin-Held-Flag
047600              perform  AA321-Scan-Backwards thru AA321-Exit
047700                       varying ATT-DAY-IX from ATT-DAY-COUNT
047800                       by -1
047900                       until  ATT-DAY-IX < 1
048000                               or WS-Punchin-Held
048100              if     WS-Punchin-Held
048200                     move   WS-Last-Punchin-Time to WS-Time-6
048300                     compute WS-Secs-In =
048400                             (WS-Time-HH-HH * 3600) +
048500                             (WS-Time-HH-MM * 60) + WS-Time-HH-SS
048600                     move   PRQ-TIMESTAMP-TIME to WS-Time-6
048700                     compute WS-Secs-Out =
048800                             (WS-Time-HH-HH * 3600) +
048900                             (WS-Time-HH-MM * 60) + WS-Time-HH-SS
049000                     compute WS-Secs-Elapsed =
049100                             WS-Secs-Out - WS-Secs-In
049200                     compute WS-Mins-Elapsed =
049300                             WS-Secs-Elapsed / 60
049400                     move   WS-Mins-Elapsed
049500                            to ATT-DURATION-MINUTES
049600              end-if
049700     end-if.
049800*
049900 AA320-Exit.  exit section.
050000*
050100 AA321-Scan-Backwards         section.
050200*************************************
050300* Scans the day table from the newest entry back, looking for the
050400* last Punch-In ahead of this Punch-Out - the pairing the Duration
050500* rule calls for.
050600*
050700     if       ATD-ACTION-PUNCH-IN (ATT-DAY-IX)
050800              move     ATD-TIMESTAMP-TIME (ATT-DAY-IX)
050900                       to WS-Last-Punchin-Time
051000              set      WS-Punchin-Held to true
051100     end-if.
051200*
051300 AA321-Exit.  exit section.
051400*
051500 AA400-Write-Attendance       section.
051600*************************************
051700     add      1 to CTL-NEXT-ATT-ID.
051800     move     CTL-NEXT-ATT-ID     to ATT-ID.
051900     move     PRQ-EMP-ID          to ATT-EMP-ID.
052000     move     PRQ-TIMESTAMP-DATE  to ATT-TIMESTAMP-DATE.
052100     move     PRQ-TIMESTAMP-TIME  to ATT-TIMESTAMP-TIME.
052200     move     PRQ-TIMESTAMP-DATE  to ATT-DATE.
052300     move     PRQ-TIMESTAMP-TIME  to ATT-TIME.
052400     move     PRQ-ACTION          to ATT-ACTION.
052500     move     PRQ-REMARKS         to ATT-REMARKS.
052600     move     spaces              to filler of ATTENDANCE-RECORD.
052700     close    AT-Attendance-File.
052800     open     extend AT-Attendance-File.
052900     write    ATTENDANCE-RECORD.
053000     close    AT-Attendance-File.
053100     open     i-o AT-Attendance-File.
053200     rewrite  AT-CONTROL-RECORD.
053210     move     WS-Zlr-DD to WS-UK-DD.
053220     move     WS-Zlr-MM to WS-UK-MM.
053230     compute  WS-UK-CCYY = (WS-Zlr-CC * 100) + WS-Zlr-YY.
053300     display  prog-name " Emp " ATT-EMP-ID " " WS-Emp-Name-Hold
053310              " " ATT-ACTION
053400              " on " WS-Date " accepted, Att-Id " ATT-ID
053500              " wkg-day " ATT-IS-WORKING-DAY
053600              " o-time " ATT-IS-OVERTIME.
053700*
053800 AA400-Exit.  exit section.
053900*
054000 AA900-Close-Down             section.
054100*************************************
054200     close    AT-Punch-File
054300              AT-Attendance-File
054400              AT-Control-File.
054500*
054600 AA900-Exit.  exit section.
054700*
054800 ZZ500-Day-Of-Week            section.
054900*************************************
055000* Zeller's congruence (Gregorian form).  Jan and Feb are treated
055100* as months 13 and 14 of the preceding year, per the textbooks.
055200* Result: WS-Zlr-H  0=Saturday 1=Sunday 2=Monday ... 6=Friday.
055300*
055400     compute  WS-Zlr-Year = (WS-Zlr-CC * 100) + WS-Zlr-YY.
055500     move     WS-Zlr-MM to WS-Zlr-Month.
055600     move     WS-Zlr-DD to WS-Zlr-Day.
055700     if       WS-Zlr-Month < 3
055800              add      12 to WS-Zlr-Month
055900              subtract 1 from WS-Zlr-Year
056000     end-if.
056100     divide   WS-Zlr-Year by 100 giving WS-Zlr-J.
056200     compute  WS-Zlr-K = WS-Zlr-Year - (WS-Zlr-J * 100).
056300     compute  WS-Zlr-Term1 =
056400              ((13 * (WS-Zlr-Month + 1)) / 5).
056410*
056420* K/4 and J/4 each have to be truncated on their own before they
056430* are added in below - left inside the one big COMPUTE for H they
056440* never get floored at all, which mis-classifies the day of the
056450* week for about 3 years in 8 (ticket AT-121).
056460*
056470     compute  WS-Zlr-K-Div-4 = WS-Zlr-K / 4.
056480     compute  WS-Zlr-J-Div-4 = WS-Zlr-J / 4.
056500     compute  WS-Zlr-H =
056600              (WS-Zlr-Day + WS-Zlr-Term1 + WS-Zlr-K +
056700              WS-Zlr-K-Div-4 + WS-Zlr-J-Div-4 + (5 * WS-Zlr-J))
056800              / 1.
056900     divide   WS-Zlr-H by 7 giving WS-Zlr-Term1
057000              remainder WS-Zlr-DOW.
057100*
057200 ZZ500-Exit.  exit section.
057300*
