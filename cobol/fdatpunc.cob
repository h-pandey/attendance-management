000100*
000200* File Description For Punch Request File
000300*
000400* 23/11/25 vbc - Created.
000500*
000600 fd  AT-Punch-File
000700     label records are standard.
000800     copy "wsatpunc.cob".
000900*
