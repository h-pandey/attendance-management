000100*
000200* File Description For Employee Registration Request File
000300*
000400* 26/11/25 vbc - Created.
000500*
000600 fd  AT-Emp-Request-File
000700     label records are standard.
000800     copy "wsatereq.cob".
000900*
