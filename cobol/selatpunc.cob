000100*
000200* File Control Entry For Punch Request File
000300*
000400* 23/11/25 vbc - Created.
000500*
000600     select  AT-Punch-File          assign to "ATPUNCH"
000700             organization  is sequential
000800             access mode   is sequential
000900             file status   is AT-Punch-Status.
001000*
