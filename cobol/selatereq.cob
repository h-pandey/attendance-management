000100*
000200* File Control Entry For Employee Registration Request File
000300*
000400* 26/11/25 vbc - Created.
000500*
000600     select  AT-Emp-Request-File   assign to "ATEMPRQ"
000700             organization  is sequential
000800             access mode   is sequential
000900             file status   is AT-Ereq-Status.
001000*
