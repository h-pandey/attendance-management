000100*
000200* File Control Entry For Employee Master
000300*
000400* 21/11/25 vbc - Created.
000500*
000600     select  AT-Employee-File     assign to "ATEMP"
000700             organization  is sequential
000800             access mode   is sequential
000900             file status   is AT-Emp-Status.
001000*
