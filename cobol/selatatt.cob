000100*
000200* File Control Entry For Attendance Transaction File
000300*
000400* 22/11/25 vbc - Created.
000500*
000600     select  AT-Attendance-File    assign to "ATATT"
000700             organization  is sequential
000800             access mode   is sequential
000900             file status   is AT-Att-Status.
001000*
