000100*
000200* File Control Entry For The AT Control Record (Next-Key Counters)
000300*
000400* 25/11/25 vbc - Created.
000500*
000600     select  AT-Control-File       assign to "ATCTL"
000700             organization  is relative
000800             access mode   is random
000900             relative key  is AT-Ctl-RRN
001000             file status   is AT-Ctl-Status.
001100*
