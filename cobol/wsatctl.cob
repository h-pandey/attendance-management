000100*******************************************
000200*                                          *
000300*  Record Definition For The AT Control   *
000400*     Record - Single Record, RRN = 1     *
000500*******************************************
000600*  Holds the next surrogate key to hand out for each AT file, the
000700*  way PY-Param1 holds the next employee number for Payroll.
000800*
000900* 25/11/25 vbc - Created.
001000*
001100 01  AT-CONTROL-RECORD.
001200     03  CTL-KEY                pic 9(1)    value 1.
001300     03  CTL-NEXT-EMP-ID        pic 9(9)    value zero.
001400     03  CTL-NEXT-ATT-ID        pic 9(9)    value zero.
001500     03  filler                 pic x(20).
001600*
