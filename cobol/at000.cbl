000100****************************************************************
000200*                                                               *
000300*                Attendance    Employee Registration            *
000400*         Reads new-employee requests and adds them to         *
000500*                  the Employee Master file                    *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.          at000.
001300**
001400*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
001500*    Installation.    Applewood Computers - Attendance Module.
001600*    Date-Written.    21/11/1988.
001700*    Date-Compiled.
001800*    Security.        Copyright (C) 1988-2026 & later, V B Coen.
001900*                      Distributed under the GNU General Public
002000*                      License.  See the file COPYING for details.
002100**
002200*    Remarks.         Employee Registration.  Adds new employees
002300*                      to the Employee Master from a batch of
002400*                      registration requests, enforcing the
002500*                      e-mail uniqueness rule and the default
002600*                      department of "General".
002700**
002800*    Version.         See Prog-Name in WS.
002900**
003000*    Called modules.  None.
003100*    Files used :
003200*                      atempreq.   Employee Registration Requests.
003300*                      atemp.      Employee Master.
003400*                      atctl.      AT Next-Key Control Record.
003500**
003600*    Error messages used.
003700* System wide:
003800*                      SY001.
003900* Program specific:
004000*                      AT001 - AT004.
004100**
004200* Changes:
004300* 21/11/1988 vbc  1.00 Created.
004400* 14/04/1991 vbc  1.01 Default department to GENERAL when the
004500*                      request record carries spaces.
004600* 09/10/1993 jwl  1.02 Fixed AA200 so a second request in the same
004700*                      run for an email just added also rejects -
004800*                      was only checking the master on disc.
004900* 22/02/1996 vbc  1.03 Added AT-Control-File next-key record so
005000*                      Emp-No no longer has to be hand assigned.
005100* 17/01/1999 vbc  1.04 Y2K - Emp-No and dates widened, no 2-digit
005200*                      year fields remain anywhere in this module.
005300* 11/09/2003 dp   1.05 Added request count to end-of-job totals.
005400* 30/11/25   vbc  1.06 Ticket AT-118 - re-keyed copybooks to the
005500*                      new wsat* naming after the AT module split
005600*                      away from Payroll.
005610* 10/08/26   vbc  1.07 Ticket AT-124 - Employee-Record widened to
005620*                      carry the new HR housekeeping fields, all
005630*                      defaulted here the same way filler already
005640*                      was.
005700*
005800****************************************************************
005900* Copyright Notice.
006000****************
006100*
006200* This notice supersedes all prior copyright notices.
006300*
006400* These files and programs are part of the Applewood Computers
006500* Accounting System and is Copyright (c) Vincent B Coen,
006600* 1976-2026 and later.
006700*
006800* This program is free software; you can redistribute it and/or
006900* modify it under the terms of the GNU General Public License as
007000* published by the Free Software Foundation; version 3 and later
007100* as revised for personal usage only and that includes use within
007200* a business but without repackaging or for Resale in any way.
007300*
007400* ACAS is distributed in the hope that it will be useful, but
007500* WITHOUT ANY WARRANTY; without even the implied warranty of
007600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
007700* GNU General Public License for more details.
007800*
007900* You should have received a copy of the GNU General Public
008000* License along with ACAS; see the file COPYING.  If not, write
008100* to the Free Software Foundation, 59 Temple Place, Suite 330,
008200* Boston, MA 02111-1307 USA.
008300*
008400****************************************************************
008500*
008600 environment             division.
008700*================================
008800*
008900 copy "envdiv.cob".
009000*
009100 input-output            section.
009200 file-control.
009300     copy "selatereq.cob".
009400     copy "selatemp.cob".
009500     copy "selatctl.cob".
009600*
009700 data                    division.
009800*================================
009900*
010000 file section.
010100*
010200     copy "fdatereq.cob".
010300     copy "fdatemp.cob".
010400     copy "fdatctl.cob".
010500*
010600 working-storage section.
010700*-----------------------
010800 77  prog-name               pic x(17) value "AT000   (1.07)".
010900*
011000 01  WS-Data.
011100     03  AT-Ereq-Status      pic xx      value spaces.
011200     03  AT-Emp-Status       pic xx      value spaces.
011300     03  AT-Ctl-Status       pic xx      value spaces.
011400     03  AT-Ctl-RRN          pic 9       value 1.
011500     03  WS-Eof-Switches.
011600         05  WS-Ereq-Eof-Flag    pic x   value "N".
011700             88  WS-Ereq-Eof         value "Y".
011800     03  WS-Dup-Found-Flag   pic x       value "N".
011900         88  WS-Dup-Found            value "Y".
012000     03  WS-Dup-Scan-Eof-Flag pic x      value "N".
012100         88  WS-Dup-Scan-Eof          value "Y".
012200     03  WS-Req-Count        binary-long unsigned   value zero.
012300     03  WS-Added-Count      binary-long unsigned   value zero.
012400     03  WS-Rejected-Count   binary-long unsigned   value zero.
012410     03  filler              pic x(4)    value spaces.
012420*
012430* Run-date, kept in the same UK/CCYYMMDD redefines habit used
012440* system-wide for any date this module has to put on a report
012450* or banner line.
012460*
012470 01  WS-Run-Date.
012480     03  WS-Run-CC           pic 99.
012490     03  WS-Run-YY           pic 99.
012500     03  WS-Run-MM           pic 99.
012510     03  WS-Run-DD           pic 99.
012520     03  filler              pic x(2)    value spaces.
012530 01  WS-Run-Date-UK redefines WS-Run-Date.
012540     03  WS-Run-UK-CCYY      pic 9(4).
012550     03  WS-Run-UK-MM        pic 99.
012560     03  WS-Run-UK-DD        pic 99.
012570     03  filler              pic x(2).
012580 01  WS-Run-Date9 redefines WS-Run-Date.
012590     03  WS-Run-Ccyymmdd     pic 9(8).
012600     03  filler              pic x(2).
012610*
012620* Rejection rate for the end-of-job banner - whole/hundredths
012630* split out by REDEFINES, same trace-friendly habit atdyhrs
012640* keeps for its own interval hours.
012650*
012660 01  WS-Reject-Pct           pic s9(3)v9(2)  value zero.
012670 01  WS-Reject-Pct-Whole redefines WS-Reject-Pct.
012680     03  WS-Reject-Pct-Sign-Digits pic s9(3).
012690     03  WS-Reject-Pct-Cents       pic 9(2).
012700*
015700*
015800 01  Error-Messages.
015900*  System wide
016000     03  SY001    pic x(46) value
016100         "SY001 Aborting run - see message above".
016200*  Module specific
016300     03  AT001    pic x(38) value
016400         "AT001 Employee Request file not found".
016500     03  AT002    pic x(40) value
016600         "AT002 Employee Master file create error".
016700     03  AT003    pic x(39) value
016800         "AT003 Duplicate e-mail rejected - emp #".
016900     03  AT004    pic x(41) value
017000         "AT004 Control record missing - creating".
017010     03  filler   pic x(4)  value spaces.
017100*
017200 procedure division.
017300*
017400 AA000-Main                  section.
017500***********************************
017600     move     zero to WS-Req-Count
017700                       WS-Added-Count
017800                       WS-Rejected-Count.
017810     accept   WS-Run-Ccyymmdd from date YYYYMMDD.
017900     perform  AA010-Open-Files.
018000     perform  AA020-Get-Next-Key thru AA020-Exit.
018100     perform  AA100-Process-Requests
018200              until  WS-Ereq-Eof.
018300     perform  AA900-Close-Down.
018310     if       WS-Req-Count > zero
018320              compute  WS-Reject-Pct rounded =
018330                       (WS-Rejected-Count / WS-Req-Count) * 100
018340     else
018350              move     zero to WS-Reject-Pct
018360     end-if.
018400     display  prog-name " - requests read   " WS-Req-Count
018410              " on " WS-Run-UK-DD "/" WS-Run-UK-MM "/"
018420              WS-Run-UK-CCYY.
018500     display  prog-name " - employees added " WS-Added-Count.
018600     display  prog-name " - rejected        " WS-Rejected-Count
018610              " (" WS-Reject-Pct-Sign-Digits "."
018620              WS-Reject-Pct-Cents " pct)".
018700     goback.
018800*
018900 AA000-Exit.  exit section.
019000*
019100 AA010-Open-Files             section.
019200*************************************
019300     open     input  AT-Emp-Request-File.
019400     if       AT-Ereq-Status not = "00"
019500              display  AT001
019600              display  "  file status = " AT-Ereq-Status
019700              display  SY001
019800              move     16 to return-code
019900              goback
020000     end-if.
020100*
020200     open     i-o    AT-Employee-File.
020300     if       AT-Emp-Status = "35"
020400              open     output AT-Employee-File
020500     end-if.
020600     if       AT-Emp-Status not = "00" and not = "05"
020700              display  AT002
020800              display  "  file status = " AT-Emp-Status
020900              display  SY001
021000              close    AT-Emp-Request-File
021100              move     16 to return-code
021200              goback
021300     end-if.
021400*
021500     open     i-o    AT-Control-File.
021600     if       AT-Ctl-Status = "35"
021700              open     output AT-Control-File
021800              move     1 to CTL-KEY
021900              move     zero to CTL-NEXT-EMP-ID
022000              move     zero to CTL-NEXT-ATT-ID
022100              write    AT-CONTROL-RECORD
022200              close    AT-Control-File
022300              open     i-o AT-Control-File
022400     end-if.
022500     move     zero to WS-Ereq-Eof-Flag.
022600*
022700 AA010-Exit.  exit section.
022800*
022900 AA020-Get-Next-Key          section.
023000*************************************
023100* Read the control record holding the next EMP-ID to hand out.
023200*
023300     read     AT-Control-File
023400              invalid key
023500                       display  AT004
023600                       move     1 to CTL-KEY
023700                       move     zero to CTL-NEXT-EMP-ID
023800                                        CTL-NEXT-ATT-ID
023900     end-read.
024000*
024100 AA020-Exit.  exit section.
024200*
024300 AA100-Process-Requests       section.
024400*************************************
024500     read     AT-Emp-Request-File next record
024600              at end
024700                       set      WS-Ereq-Eof to true
024800                       go to    AA100-Exit
024900     end-read.
025000     add      1 to WS-Req-Count.
025100     move     "N" to WS-Dup-Found-Flag.
025200     perform  AA200-Check-Duplicate-Email thru AA200-Exit.
025300     if       WS-Dup-Found
025400              display  AT003 CTL-NEXT-EMP-ID
025500              add      1 to WS-Rejected-Count
025600     else
025700              perform  AA210-Default-Department thru AA210-Exit
025800              perform  AA300-Write-Employee thru AA300-Exit
025900              add      1 to WS-Added-Count
026000     end-if.
026100*
026200 AA100-Exit.  exit section.
026300*
026400 AA200-Check-Duplicate-Email  section.
026500*************************************
026600* Uniqueness rule - exact, case-sensitive match against every
026700* employee already on the master.  The master is a plain
026800* sequential file (no ISAM available here) so a duplicate check
026900* is a full forward scan, same as any other sorted-sequential
027000* master lookup in this module.
027100*
027200     move     "N" to WS-Dup-Found-Flag.
027300     move     "N" to WS-Dup-Scan-Eof-Flag.
027400     close    AT-Employee-File.
027500     open     input AT-Employee-File.
027600     perform  AA201-Scan-For-Dup thru AA201-Exit
027700              until    WS-Dup-Found or WS-Dup-Scan-Eof.
027800     close    AT-Employee-File.
027900     open     i-o AT-Employee-File.
028000*
028100 AA200-Exit.  exit section.
028200*
028300 AA201-Scan-For-Dup           section.
028400*************************************
028500     read     AT-Employee-File next record
028600              at end
028700                       set      WS-Dup-Scan-Eof to true
028800                       go to    AA201-Exit
028900     end-read.
029000     if       EMP-EMAIL = ERQ-EMAIL
029100              set      WS-Dup-Found to true
029200     end-if.
029300*
029400 AA201-Exit.  exit section.
029500*
029600 AA210-Default-Department     section.
029700*************************************
029800     if       ERQ-DEPARTMENT = spaces
029900              move     "General" to ERQ-DEPARTMENT
030000     end-if.
030100*
030200 AA210-Exit.  exit section.
030300*
030400 AA300-Write-Employee         section.
030500*************************************
030600     add      1 to CTL-NEXT-EMP-ID.
030700     move     CTL-NEXT-EMP-ID to EMP-ID.
030800     move     "A"             to EMP-STATUS.
030810     move     space           to EMP-SEX.
030820     move     ERQ-NAME        to EMP-NAME.
030830     move     spaces          to EMP-SEARCH-NAME.
030900     move     ERQ-EMAIL       to EMP-EMAIL.
031000     move     ERQ-DEPARTMENT  to EMP-DEPARTMENT.
031010     move     zero            to EMP-HIRE-DATE
031020                                 EMP-BADGE-NO
031030                                 EMP-LAST-REVIEW-DATE.
031040     move     spaces          to EMP-NOTES.
031100     move     spaces          to filler of EMPLOYEE-RECORD.
031200*
031300* The master file is kept in ascending Emp-No order (the surrogate
031400* key only ever grows) so atmark/atsumm can scan it sequentially
031500* for a wanted Emp-No and stop as soon as they pass it - same
031600* sorted-sequential substitution for the missing ISAM index.
031700*
031800     close    AT-Employee-File.
031900     open     extend AT-Employee-File.
032000     write    EMPLOYEE-RECORD.
032100     close    AT-Employee-File.
032200     open     i-o AT-Employee-File.
032300     rewrite  AT-CONTROL-RECORD.
032400*
032500 AA300-Exit.  exit section.
032600*
032700 AA900-Close-Down             section.
032800*************************************
032900     close    AT-Emp-Request-File
033000              AT-Employee-File
033100              AT-Control-File.
033200*
033300 AA900-Exit.  exit section.
033400*
