000100*
000200* File Description For The AT Control Record
000300*
000400* 25/11/25 vbc - Created.
000500*
000600 fd  AT-Control-File
000700     label records are standard.
000800     copy "wsatctl.cob".
000900*
